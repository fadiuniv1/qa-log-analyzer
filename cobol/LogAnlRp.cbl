000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LogAnlRp.
000300 AUTHOR.         J R HENSLEY.
000400 INSTALLATION.   CORPORATE MIS - APPLICATIONS DEVELOPMENT.
000500 DATE-WRITTEN.   03/14/1987.
000600 DATE-COMPILED.  03/14/1987.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* PROGRAM      : LOGANLRP
001000* PURPOSE      : READS THE APPLICATION EVENT LOG (ONE LINE OF TEXT
001100*                PER RECORD) AND PRODUCES THE DAILY QA LOG ANALYSIS
001200*                REPORT FOR THE OPERATIONS DESK - A KEYWORD OCCUR-
001300*                RENCE COUNT, A SEVERITY-LEVEL BREAKOUT, AND THE
001400*                TOP-N MOST FREQUENT DISTINCT MESSAGE LINES.
001500* INPUT        : LOGFILE  - LINE SEQUENTIAL, 132 BYTES USED.
001600* OUTPUT       : REPORT PRINTED TO SYSOUT VIA DISPLAY.
001700* NOT DONE     : THIS JOB DOES NOT VALIDATE LOG LINE CONTENT, DOES
001800*                NOT HANDLE MULTI-BYTE CHARACTER SETS, AND DOES NOT
001900*                ACCEPT COMMAND-LINE ARGUMENTS - ALL THREE WERE
002000*                RAISED AND REJECTED AT THE QA-0100 DESIGN REVIEW
002100*                AS OUT OF SCOPE FOR A DAILY OPERATIONS REPORT.
002200*------------------------------------------------------------------
002300* CHANGE LOG
002400*------------------------------------------------------------------
002500* DATE     PGMR  TICKET     DESCRIPTION OF CHANGE
002600*------------------------------------------------------------------
002700* 03/14/87 JRH   QA-0100    ORIGINAL PROGRAM - KEYWORD COUNT.       CH0001
002800* 04/02/87 JRH   QA-0106    ADDED USAGE MSG WHEN LOGFILE OMITTED.   CH0002
002900* 06/02/87 JRH   QA-0114    ADDED SEVERITY-SUMMARY BREAKOUT.        CH0003
003000* 07/19/87 DKF   QA-0121    CASE-SENSITIVE SUBSTRING TEST.          CH0004
003100* 11/19/87 DKF   QA-0139    ADDED MESSAGE-GROUPING TOP-N RPT.       CH0005
003200* 02/08/88 DKF   QA-0151    ENLARGED MSG TABLE TO 100 ENTRIES.      CH0006
003300* 09/23/88 JRH   QA-0177    ADDED OVERFLOW WARNING MESSAGE.         CH0007
003400* 01/05/89 JRH   QA-0183    DEFAULT KEYWORD SET TO ERROR.           CH0008
003500* 05/30/90 TPW   QA-0220    ADDED UPSI-0 TRACE SWITCH.              CH0009
003600* 10/14/91 TPW   QA-0248    BUBBLE SORT MADE STABLE ON TIES.        CH0010
003700* 03/02/92 DKF   QA-0266    TOP-N DEFAULTS TO 3 IF OMITTED.         CH0011
003800* 08/11/93 RGO   QA-0301    FIXED PRIORITY OF SEVERITY SCAN.        CH0012
003900* 02/17/94 RGO   QA-0318    REVIEWED FOR OPEN SYSTEMS PORT.         CH0013
004000* 06/06/95 JRH   QA-0344    SEVERITY COUNTERS MOVED TO COMP.        CH0014
004100* 01/09/96 RGO   QA-0367    DOCUMENTATION PASS - NO LOGIC CHG.      CH0015
004200* 07/23/97 LMS   QA-0402    MINOR CLEANUP OF REPORT SPACING.        CH0016
004300* 12/29/98 LMS   Y2K-0042   FOUR-DIGIT WORK YEAR - Y2K FIX.         CH0017
004400* 01/11/99 LMS   Y2K-0058   VERIFIED CENTURY WINDOW ON DATE.        CH0018
004500* 05/18/00 RGO   QA-0455    RETESTED AFTER Y2K - NO DEFECTS.        CH0019
004600* 09/09/02 TPW   QA-0498    ADAPTED FOR GNUCOBOL AT THIS SITE.      CH0020
004700* 03/04/04 LMS   QA-0521    KEYWORD FIELD ENLARGED TO 30 BYTES.     CH0021
004800* 11/15/05 RGO   QA-0560    MSG TABLE OVERFLOW WARNING REWORDED.    CH0022
004900* 04/02/07 TPW   QA-0588    TOP-N PARM VALIDATED AGAINST NEGATIVE.  CH0023
005000* 08/19/09 LMS   QA-0614    COMMENT/AUDIT PASS - NO LOGIC CHANGE.   CH0024
005100*------------------------------------------------------------------
005200* DESIGN NOTES (RGO, 08/19/09 - CARRIED FORWARD FROM QA-0367
005300* DOCUMENTATION PASS, RESTATED HERE FOR THE BENEFIT OF WHOEVER
005400* PICKS THIS PROGRAM UP NEXT):
005500*   1. THIS JOB READS LOGFILE THREE SEPARATE TIMES - ONCE PER
005600*      TRANSLATABLE UNIT (KEYWORD-COUNT, SEVERITY-SUMMARY,
005700*      MESSAGE-GROUPING).  DO NOT 'OPTIMIZE' THIS INTO ONE PASS
005800*      WITHOUT CHECKING WITH THE QA DESK FIRST - THE THREE-PASS
005900*      STRUCTURE IS WHAT LETS ANY ONE UNIT BE PULLED OR CHANGED
006000*      WITHOUT RISK TO THE OTHER TWO.
006100*   2. NONE OF THE COUNTING OR GROUPING LOGIC IS CASE-INSENSITIVE.
006200*      THIS IS INTENTIONAL (QA-0121) AND HAS BEEN ASKED ABOUT
006300*      MORE THAN ONCE - DO NOT 'FIX' IT WITHOUT A TICKET.
006400*   3. THE MESSAGE TABLE IS CAPPED AT 100 DISTINCT LINES.  A LOG
006500*      WITH MORE THAN 100 DISTINCT LINES STILL COUNTS AND SORTS
006600*      CORRECTLY WITHIN THAT CAP; IT JUST STOPS ADDING NEW
006700*      DISTINCT GROUPS AND SETS THE OVERFLOW WARNING.
006800*****************************************************************
006900 
007000 ENVIRONMENT DIVISION.
007100 
007200* UPSI-0 IS THE STANDARD SHOP SWITCH FOR A DUMP-REVIEW TRACE -
007300* SET ON VIA THE //UPSI JOB CARD PARM WHEN OPERATIONS NEEDS TO
007400* MATCH A REPORT COUNT BACK TO THE SOURCE LOG LINES (QA-0220).
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     UPSI-0 ON  STATUS IS WS-TRACE-ON
007900            OFF STATUS IS WS-TRACE-OFF.
008000 
008100* LOGFILE IS SELECT OPTIONAL SINCE THE NAME COMES FROM A RUNTIME
008200* PARM (WS-PARM-LOGFILE-NAME) RATHER THAN A FIXED DD/JCL NAME -
008300* A BAD OR MISSING NAME IS CAUGHT BY THE DECLARATIVES BELOW, NOT
008400* AT COMPILE TIME.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT OPTIONAL LOGFILE ASSIGN TO WS-PARM-LOGFILE-NAME
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS FS-LOGFILE.
009000 
009100 DATA DIVISION.
009200 FILE SECTION.
009300* LOG LINES ARE FIXED AT 132 BYTES, THE SAME WIDTH AS THE SHOP'S
009400* STANDARD PRINT LINE - SHORTER SOURCE LINES ARE PADDED WITH
009500* TRAILING SPACES BY LINE SEQUENTIAL READ, LONGER ONES ARE
009600* TRUNCATED (SEE QA-0318 OPEN SYSTEMS PORT REVIEW NOTE).
009700 FD  LOGFILE.
009800 01  F-LOG-LINE-REC.
009900     03  F-LOG-LINE-TEXT              PIC X(132).
010000 
010100* REDEFINES THE FIRST 12 BYTES OF THE LINE AS A LEAD TOKEN FOR
010200* THE UPSI-0 DUMP-REVIEW TRACE (PARAGRAPH 190) - MOST LOG LINES
010300* START WITH A TIMESTAMP OR MESSAGE ID IN THAT WINDOW.
010400 01  F-LOG-LINE-SEVERITY-WINDOW REDEFINES F-LOG-LINE-REC.
010500     03  F-LOG-LINE-LEAD-TOKEN         PIC X(012).
010600     03  FILLER                        PIC X(120).
010700 
010800 WORKING-STORAGE SECTION.
010900*****************************************************************
011000* WORKING-STORAGE IS LAID OUT IN THE ORDER THE JOB USES IT:
011100*   - STANDALONE 77 CONTROL FIELDS AND 78 CONSTANTS FIRST
011200*   - RUN-TIME PARAMETERS AND THE RUN-DATE BREAKOUT NEXT
011300*   - ONE GROUP PER TRANSLATABLE UNIT'S WORKING FIELDS, IN THE
011400*     SAME ORDER THE UNITS RUN IN MAIN-PARA (KEYWORD, SEVERITY,
011500*     GROUPING/SORT)
011600*   - THE PRINTABLE REPORT LINES LAST, IN THE ORDER THEY PRINT
011700* KEEP NEW FIELDS NEAR THE GROUP THEY BELONG TO RATHER THAN
011800* TACKED ON AT THE END OF WORKING-STORAGE.
011900*****************************************************************
012000* THE THREE 77-LEVEL ITEMS BELOW ARE THE FILE-STATUS SCALAR, THE
012100* END-OF-FILE SWITCH FOR LOGFILE, AND THE WORKING KEYWORD-LENGTH
012200* COUNTER.  KEPT AS STANDALONE 77S RATHER THAN FOLDED INTO A
012300* GROUP, PER LONGSTANDING SHOP PRACTICE FOR ONE-OFF CONTROL
012400* FIELDS THAT DO NOT BELONG TO ANY PARTICULAR RECORD (SEE
012500* FS-CARSALESFILE / WS-NAME-CARSALESFILE ON THE ORIGINAL CAR-
012600* SALES JOB THIS PROGRAM'S SKELETON WAS BUILT FROM).
012700 77  FS-LOGFILE                    PIC 9(02)         VALUE ZEROES.
012800 77  WS-LOGFILE-EOF-SWITCH         PIC A(01)         VALUE SPACE.
012900     88  SW-LOGFILE-EOF-Y                             VALUE 'Y'.
013000* WS-PARM-KEYWORD-LEN HOLDS THE LENGTH OF THE OPERATOR-SUPPLIED
013100* KEYWORD, COMPUTED BY 010-BEGIN-CALC-KEYWORD-LENGTH BELOW, AND
013200* IS REFERENCED BY EVERY REFERENCE-MODIFIED USE OF THE KEYWORD
013300* TEXT (105-BEGIN-TEST-ONE-LINE, 510-BEGIN-PRINT-KEYWORD-BLOCK).
013400 77  WS-PARM-KEYWORD-LEN           PIC 9(02) COMP     VALUE ZEROES.
013500 
013600* PROGRAM CONSTANTS.  CTE-MSG-TABLE-MAX MUST STAY IN STEP WITH
013700* THE OCCURS CLAUSE ON WS-MSG-GROUP-ENTRY FURTHER DOWN - IF THE
013800* TABLE IS EVER RESIZED AGAIN, RAISE BOTH TOGETHER (SEE QA-0151,
013900* WHICH RAISED THE TABLE FROM 25 TO THE CURRENT 100 ENTRIES).
014000 78  CTE-01                                        VALUE 1.
014100 78  CTE-03                                         VALUE 3.
014200 78  CTE-30                                        VALUE 30.
014300 78  CTE-MSG-TABLE-MAX                            VALUE 100.
014400 
014500* RUN-TIME PARAMETERS - SUPPLIED VIA ACCEPT (SEE 000-BEGIN).
014600* WS-PARM-LOGFILE-NAME AND WS-PARM-KEYWORD-TEXT ARE READ FROM
014700* SYSIN AT THE START OF THE RUN; A BLANK LOGFILE NAME DRIVES THE
014800* USAGE MESSAGE, AND A BLANK KEYWORD DEFAULTS TO ERROR PER
014900* QA-0183.  WS-PARM-TOP-N CONTROLS HOW MANY TOP-MESSAGE LINES
015000* ARE PRINTED AND DEFAULTS TO 3 PER QA-0266 WHEN OMITTED.
015100 01  WS-PARAMETER-AREA.
015200     03  WS-PARM-LOGFILE-NAME          PIC X(132)  VALUE SPACES.
015300     03  WS-PARM-KEYWORD-TEXT          PIC X(030)  VALUE SPACES.
015400*     WS-PARM-KEYWORD-BREAKOUT LETS 000-BEGIN-INITIALIZE-PROGRAM
015500*     TEST THE FIRST BYTE OF THE KEYWORD WITHOUT A SPACES
015600*     COMPARE AGAINST THE WHOLE 30-BYTE FIELD.
015700     03  WS-PARM-KEYWORD-BREAKOUT REDEFINES
015800             WS-PARM-KEYWORD-TEXT.
015900         05  WS-PARM-KEYWORD-1ST-CHAR  PIC X(001).
016000         05  FILLER                    PIC X(029).
016100     03  WS-PARM-TOP-N                 PIC 9(03) COMP VALUE ZEROES.
016200     03  WS-SCAN-POS                   PIC 9(02) COMP VALUE ZEROES.
016300     03  FILLER                        PIC X(002)  VALUE SPACES.
016400 
016500* RUN DATE - PRINTED ON THE REPORT HEADER LINES.  BROKEN OUT INTO
016600* CCYY/MM/DD BY THE REDEFINES BELOW SO THE HEADER CAN BE BUILT
016700* WITHOUT INTRINSIC FUNCTIONS (SEE 1994 OPEN SYSTEMS PORT REVIEW
016800* NOTE ON PARAGRAPH 010).  ACCEPT ... FROM DATE YYYYMMDD ALREADY
016900* RETURNS FOUR-DIGIT YEARS, SO NO CENTURY WINDOWING IS NEEDED -
017000* CONFIRMED CLEAN UNDER Y2K-0058, 01/11/99.
017100 01  WS-RUN-DATE-GROUP.
017200     03  WS-RUN-DATE-TODAY             PIC 9(08)  VALUE ZEROES.
017300     03  FILLER                        PIC X(002) VALUE SPACES.
017400 01  WS-RUN-DATE-BREAKOUT REDEFINES WS-RUN-DATE-GROUP.
017500     03  WS-RUN-DATE-CCYY              PIC 9(04).
017600     03  WS-RUN-DATE-MM                PIC 9(02).
017700     03  WS-RUN-DATE-DD                PIC 9(02).
017800     03  FILLER                        PIC X(002).
017900 
018000* KEYWORD-COUNT WORKING FIELDS.  CNT-KEYWORD IS THE SURVIVING
018100* TOTAL PRINTED ON THE REPORT; WS-KEYWORD-TEST-COUNT IS A
018200* PER-LINE SCRATCH TALLY RESET BY 105-BEGIN-TEST-ONE-LINE ON
018300* EVERY RECORD, AND WS-KEYWORD-COUNT-EDIT IS THE DISPLAY-USAGE
018400* COPY OF CNT-KEYWORD USED ONLY TO BUILD THE REPORT LINE (THE
018500* REPORT ROUTINES DO NOT TOUCH COMP FIELDS DIRECTLY - SEE 510).
018600 01  WS-KEYWORD-COUNTER.
018700     03  CNT-KEYWORD                   PIC 9(07) COMP VALUE ZEROES.
018800     03  WS-KEYWORD-TEST-COUNT         PIC 9(03) COMP VALUE ZEROES.
018900     03  WS-KEYWORD-COUNT-EDIT         PIC 9(07)      VALUE ZEROES.
019000     03  FILLER                        PIC X(002) VALUE SPACES.
019100 
019200* SEVERITY-SUMMARY WORKING FIELDS.  ONE COMP COUNTER PER
019300* SEVERITY LEVEL, IN THE SAME DEBUG/INFO/WARNING/ERROR/CRITICAL
019400* ORDER THE CLASSIFICATION TEST USES, PLUS CNT-OTHER FOR LINES
019500* THAT MATCH NO SEVERITY TOKEN AT ALL.  MOVED TO COMP UNDER
019600* QA-0344, 06/06/95, AFTER AN AUDIT FLAGGED THE OLD DISPLAY
019700* COUNTERS AS UNNECESSARILY WIDE FOR ARITHMETIC WORK.
019800 01  WS-SEVERITY-COUNTERS.
019900     03  CNT-DEBUG                     PIC 9(07) COMP VALUE ZEROES.
020000     03  CNT-INFO                      PIC 9(07) COMP VALUE ZEROES.
020100     03  CNT-WARNING                   PIC 9(07) COMP VALUE ZEROES.
020200     03  CNT-ERROR                     PIC 9(07) COMP VALUE ZEROES.
020300     03  CNT-CRITICAL                  PIC 9(07) COMP VALUE ZEROES.
020400     03  CNT-OTHER                     PIC 9(07) COMP VALUE ZEROES.
020500     03  FILLER                        PIC X(002) VALUE SPACES.
020600 
020700* WS-SEVERITY-HIT-COUNTS ARE PER-LINE INSPECT TALLIES, RESET AT
020800* THE TOP OF 220-BEGIN-CLASSIFY-SEVERITY AND TESTED IN FIXED
020900* PRIORITY ORDER BY THE EVALUATE IN THAT SAME PARAGRAPH.  NO
021000* CRITICAL-COUNTER-ONLY VARIANT EXISTS - A LINE CONTAINING BOTH
021100* ERROR AND CRITICAL TEXT IS CLASSIFIED ERROR, SINCE ERROR IS
021200* TESTED FIRST (SEE QA-0301 CORRECTION NOTE ON PARAGRAPH 220).
021300 01  WS-SEVERITY-HIT-COUNTS.
021400     03  WS-HIT-DEBUG                  PIC 9(03) COMP VALUE ZEROES.
021500     03  WS-HIT-INFO                   PIC 9(03) COMP VALUE ZEROES.
021600     03  WS-HIT-WARNING                PIC 9(03) COMP VALUE ZEROES.
021700     03  WS-HIT-ERROR                  PIC 9(03) COMP VALUE ZEROES.
021800     03  WS-HIT-CRITICAL               PIC 9(03) COMP VALUE ZEROES.
021900     03  FILLER                        PIC X(002) VALUE SPACES.
022000 
022100* MESSAGE-GROUPING TABLE AND CONTROLS.  WS-MSG-GROUP-COUNT IS
022200* THE CURRENT NUMBER OF DISTINCT LINES SEEN (AND THE OCCURS
022300* DEPENDING ON COUNTER FOR WS-MSG-GROUP-TABLE BELOW).  THE TWO
022400* SWITCHES ARE SCRATCH FLAGS - OVERFLOW IS STICKY FOR THE WHOLE
022500* RUN ONCE SET, GROUP-FOUND IS RESET ON EVERY RECORD BY 320.
022600 01  WS-MSG-GROUP-CONTROL.
022700     03  WS-MSG-GROUP-COUNT            PIC 9(03) COMP VALUE ZEROES.
022800     03  WS-MSG-OVERFLOW-SWITCH        PIC A(01) VALUE SPACE.
022900         88  SW-MSG-OVERFLOW-Y                   VALUE 'Y'.
023000     03  WS-MSG-GROUP-FOUND-SWITCH     PIC A(01) VALUE SPACE.
023100         88  SW-MSG-GROUP-FOUND-Y                VALUE 'Y'.
023200     03  WS-TOPMSG-LIMIT               PIC 9(03) COMP VALUE ZEROES.
023300     03  FILLER                        PIC X(002) VALUE SPACES.
023400 
023500* WS-MSG-GROUP-TABLE HOLDS ONE ENTRY PER DISTINCT LOG LINE SEEN
023600* THIS RUN - GRP-TEXT IS THE FULL 132-BYTE LINE (THE GROUP KEY),
023700* GRP-COUNT IS ITS OCCURRENCE COUNT.  CAPACITY RAISED TO 100
023800* ENTRIES UNDER QA-0151; LINES BEYOND CAPACITY ARE COUNTED BUT
023900* NOT STORED AND TRIP WS-MSG-OVERFLOW-SWITCH (SEE 320, 530).
024000 01  WS-MSG-GROUP-TABLE.
024100     03  FILLER                        PIC X(002) VALUE SPACES.
024200     03  WS-MSG-GROUP-ENTRY OCCURS 1 TO 100 TIMES
024300                 DEPENDING ON WS-MSG-GROUP-COUNT
024400                 INDEXED BY IDX-MSG-GROUP IDX-MSG-GROUP-2.
024500         05  WS-GRP-TEXT               PIC X(132).
024600         05  WS-GRP-COUNT              PIC 9(07) COMP.
024700 
024800* WS-MSG-SWAP-AREA IS THE TEMP HOLDING AREA FOR THE BUBBLE-SORT
024900* EXCHANGE IN PARAGRAPH 420 - BOTH HALVES OF A TABLE ENTRY MUST
025000* MOVE TOGETHER OR THE COUNT AND TEXT WOULD DRIFT APART.
025100 01  WS-MSG-SWAP-AREA.
025200     03  WS-MSG-SWAP-TEXT              PIC X(132) VALUE SPACES.
025300     03  WS-MSG-SWAP-COUNT             PIC 9(07) COMP VALUE ZEROES.
025400     03  FILLER                        PIC X(002) VALUE SPACES.
025500 
025600* REPORT LINES - BUILT AND DISPLAYED, ONE 01 PER LINE STYLE,
025700* PER SHOP CONVENTION (SEE CARSLSRP HEADING-LINE/DETAIL-LINE).
025800* EACH LINE BELOW IS SIZED TO THE FULL 132-BYTE REPORT WIDTH SO
025900* THE OPERATIONS DESK'S PRINT-SPOOLER SETUP NEEDS NO CHANGE OF
026000* FORMS FOR THIS JOB VERSUS ANY OTHER QA BATCH REPORT.
026100* REPORT-KEYWORD-TEXT IS BUILT FRESH EACH RUN BY A STRING
026200* STATEMENT (SEE 510) SINCE ITS CONTENT VARIES WITH THE OPERATOR
026300* KEYWORD - IT IS THE ONE LINE THAT CANNOT BE A FIXED LITERAL.
026400 01  WS-REPORT-KEYWORD-LINE.
026500     03  REPORT-KEYWORD-TEXT           PIC X(132) VALUE SPACES.
026600 
026700* BLANK SEPARATOR LINE BETWEEN THE THREE REPORT BLOCKS.
026800 01  WS-REPORT-BLANK-LINE.
026900     03  FILLER                        PIC X(132) VALUE SPACES.
027000 
027100* SEVERITY-SUMMARY BLOCK HEADING - FIXED LITERAL TEXT.
027200 01  WS-REPORT-SEV-HEADING-LINE.
027300     03  FILLER                        PIC X(016)
027400             VALUE "SEVERITY SUMMARY".
027500     03  FILLER                        PIC X(116) VALUE SPACES.
027600 
027700* ONE SEVERITY-SUMMARY DETAIL LINE, REUSED SIX TIMES BY 520 -
027800* ONCE PER SEVERITY LABEL, MOST SEVERE-PRIORITY FIRST, THEN
027900* OTHER.  RPT-SEV-LABEL AND RPT-SEV-COUNT ARE RELOADED EACH TIME
028000* BEFORE THE DISPLAY.
028100 01  WS-REPORT-SEV-DETAIL-LINE.
028200     03  FILLER                        PIC X(002) VALUE SPACES.
028300     03  RPT-SEV-LABEL                 PIC X(009) VALUE SPACES.
028400     03  FILLER                        PIC X(002) VALUE ": ".
028500     03  RPT-SEV-COUNT                 PIC 9(007) VALUE ZEROES.
028600     03  FILLER                        PIC X(112) VALUE SPACES.
028700 
028800* TOP-MESSAGES BLOCK HEADING - FIXED LITERAL TEXT.
028900 01  WS-REPORT-TOPMSG-HEADING-LINE.
029000     03  FILLER                        PIC X(012)
029100             VALUE "TOP MESSAGES".
029200     03  FILLER                        PIC X(120) VALUE SPACES.
029300 
029400* ONE TOP-MESSAGE DETAIL LINE, REUSED BY 540 ONCE PER GROUP
029500* PRINTED (UP TO WS-PARM-TOP-N TIMES, MOST FREQUENT FIRST).
029600 01  WS-REPORT-TOPMSG-DETAIL-LINE.
029700     03  FILLER                        PIC X(002) VALUE SPACES.
029800     03  RPT-TOPMSG-COUNT              PIC 9(007) VALUE ZEROES.
029900     03  FILLER                        PIC X(002) VALUE SPACES.
030000     03  RPT-TOPMSG-TEXT               PIC X(121) VALUE SPACES.
030100 
030200* OVERFLOW WARNING LINE - ONLY DISPLAYED WHEN THE MESSAGE TABLE
030300* FILLED UP AND ADDITIONAL DISTINCT LINES HAD TO BE DROPPED.
030400* ADDED PER QA-0177 AFTER OPERATIONS ASKED FOR A VISIBLE FLAG
030500* RATHER THAN A SILENT UNDERCOUNT ON A BUSY LOG.
030600 01  WS-REPORT-OVERFLOW-WARN-LINE.
030700     03  FILLER                        PIC X(058)
030800             VALUE "**WARNING - MESSAGE TABLE FULL, ADDITIONAL LIN
030900-    "ES DROPPED**".
031000     03  FILLER                        PIC X(074) VALUE SPACES.
031100 
031200* USAGE LINE - DISPLAYED ONLY WHEN THE LOGFILE NAME PARAMETER
031300* WAS OMITTED ON SYSIN (SEE 050-BEGIN-SHOW-USAGE-MESSAGE).
031400 01  WS-REPORT-USAGE-LINE.
031500     03  FILLER                        PIC X(049)
031600             VALUE "USAGE: LOGANLRP  <LOGFILE-NAME> [KEYWORD] [TOP
031700-    "-N]".
031800     03  FILLER                        PIC X(083) VALUE SPACES.
031900 
032000 
032100 PROCEDURE DIVISION.
032200 
032300*****************************************************************
032400* PARAGRAPH NUMBERING SCHEME FOR THIS PROGRAM:
032500*   000/010/050  - STARTUP, PARAMETER DEFAULTING, USAGE MESSAGE
032600*   100/105/110  - KEYWORD-COUNT PASS
032700*   190          - DUMP-REVIEW TRACE HOOK (CALLED FROM 100 ONLY)
032800*   200/210/220  - SEVERITY-SUMMARY PASS
032900*   300/310/320  - MESSAGE-GROUPING PASS
033000*   400/410/420  - DESCENDING SORT OF THE MESSAGE-GROUP TABLE
033100*   500/510/520/530/540 - REPORT PRINT, ONE SUB-RANGE PER BLOCK
033200*   999          - ABEND AND NORMAL END-OF-JOB
033300* EACH RANGE IS PERFORMED ... THRU ITS OWN -END- PARAGRAPH FROM
033400* MAIN-PARA OR FROM WITHIN ITS OWN RANGE - NO PARAGRAPH IS EVER
033500* PERFORMED FROM OUTSIDE ITS OWN NUMBER RANGE.
033600*****************************************************************
033700* DECLARATIVES CATCH ANY LOGFILE I/O ERROR STATUS AND SEND US
033800* TO THE ABEND PARAGRAPH.  SEE CARSLSRP FOR THE ORIGINAL SHOP
033900* USE OF THIS PATTERN.
034000 DECLARATIVES.
034100 LOGFILE-ERROR-SECTION SECTION.
034200*     USE AFTER ERROR FIRES ON ANY FILE STATUS OTHER THAN '00' OR
034300*     '10' (END OF FILE, HANDLED NORMALLY BY THE AT END PHRASES
034400*     BELOW) - A BAD FILE NAME, A HARDWARE READ ERROR, OR AN
034500*     UNEXPECTED PERMISSIONS FAILURE ALL LAND HERE.
034600     USE AFTER ERROR PROCEDURE ON LOGFILE.
034700 LOGFILE-ERROR-PARA.
034800*     COMMON FS-LOGFILE VALUES SEEN ON THIS JOB (FOR WHOEVER
034900*     READS THE SYSOUT DISPLAY LINE DURING AN ABEND REVIEW):
035000*       35 = FILE NOT FOUND (BAD OR MISTYPED LOGFILE PARM)
035100*       37 = PERMISSION DENIED OPENING THE FILE
035200*       30 = PERMANENT I/O ERROR ON THE READ (HARDWARE/MEDIA)
035300*     STATUS 00 AND 10 NEVER REACH THIS PARAGRAPH - THOSE ARE
035400*     HANDLED BY THE NORMAL READ/AT END LOGIC IN EACH LOOP.
035500     DISPLAY 'LOGANLRP - LOGFILE I/O ERROR, STATUS = ' FS-LOGFILE.
035600     GO TO 999-ABEND-PROGRAM.
035700 END DECLARATIVES.
035800 
035900* MAIN-PARA IS THE ONLY PLACE THE FOUR TRANSLATABLE UNITS ARE
036000* TIED TOGETHER - KEYWORD-COUNT, SEVERITY-SUMMARY, AND MESSAGE-
036100* GROUPING EACH OPEN AND CLOSE LOGFILE SEPARATELY (THREE FULL
036200* PASSES OF THE FILE) RATHER THAN SHARING ONE OPEN LOGFILE - THIS
036300* KEEPS EACH ANALYSIS PARAGRAPH SELF-CONTAINED AND EASY TO DROP
036400* OR REORDER WITHOUT DISTURBING THE OTHERS, AT THE COST OF THE
036500* EXTRA I/O.  LOG VOLUMES AT THIS SITE DO NOT JUSTIFY A SINGLE-
036600* PASS REWRITE.
036700 MAIN-PARAGRAPH SECTION.
036800 MAIN-PARA.
036900     PERFORM 000-BEGIN-INITIALIZE-PROGRAM
037000         THRU 000-END-INITIALIZE-PROGRAM.
037100*     A BLANK LOGFILE NAME MEANS THE OPERATOR DID NOT SUPPLY ONE
037200*     ON SYSIN - SHOW THE USAGE LINE AND END THE RUN WITHOUT
037300*     OPENING ANY FILE.
037400     IF WS-PARM-LOGFILE-NAME = SPACES
037500         PERFORM 050-BEGIN-SHOW-USAGE-MESSAGE
037600             THRU 050-END-SHOW-USAGE-MESSAGE
037700         GO TO 999-END-PROGRAM.
037800     PERFORM 100-BEGIN-COUNT-KEYWORD-OCCURS
037900         THRU 110-END-READ-FOR-KEYWORD.
038000     PERFORM 200-BEGIN-SUMMARIZE-SEVERITY
038100         THRU 210-END-READ-FOR-SEVERITY.
038200     PERFORM 300-BEGIN-GROUP-MESSAGES
038300         THRU 310-END-READ-FOR-GROUPING.
038400*     THE TABLE MUST BE FULLY BUILT BEFORE IT IS SORTED - SORT
038500*     CANNOT BE COMBINED WITH THE GROUPING PASS ABOVE.
038600     PERFORM 400-BEGIN-SORT-MESSAGE-GROUPS
038700         THRU 400-END-SORT-MESSAGE-GROUPS.
038800     PERFORM 500-BEGIN-PRINT-ANALYSIS-REPORT
038900         THRU 500-END-PRINT-ANALYSIS-REPORT.
039000*     FALLS THROUGH TO 999-END-PROGRAM RATHER THAN A SIMPLE
039100*     STOP RUN HERE SO THAT BOTH EXITS FROM MAIN-PARA (THE EARLY
039200*     USAGE-MESSAGE PATH ABOVE AND THE NORMAL COMPLETION PATH)
039300*     GO THROUGH THE SAME SINGLE END-OF-JOB PARAGRAPH.
039400     GO TO 999-END-PROGRAM.
039500 
039600* 000 - PICKS UP THE RUN PARAMETERS AND THE RUN DATE, AND
039700* APPLIES THE QA-0183 DEFAULT-KEYWORD AND QA-0266 DEFAULT-TOP-N
039800* RULES.  PARAMETERS ARE SUPPLIED VIA ACCEPT FROM SYSIN, PER
039900* SHOP CONVENTION FOR ONE-SHOT BATCH JOBS (SEE RESIDMTH.CBL).
040000 000-BEGIN-INITIALIZE-PROGRAM.
040100*     RUN DATE IS STAMPED FROM THE SYSTEM CLOCK, NOT PASSED IN -
040200*     NO REPORT LINE ACTUALLY PRINTS IT TODAY, BUT OPERATIONS
040300*     WANTS IT AVAILABLE FOR A FUTURE PAGE-HEADING CHANGE.
040400     ACCEPT WS-RUN-DATE-TODAY FROM DATE YYYYMMDD.
040500     ACCEPT WS-PARM-LOGFILE-NAME FROM SYSIN.
040600     ACCEPT WS-PARM-KEYWORD-TEXT FROM SYSIN.
040700*     WS-PARM-KEYWORD-1ST-CHAR REDEFINES THE FIRST BYTE OF THE
040800*     KEYWORD PARM SO WE CAN TEST FOR SPACE WITHOUT COMPARING THE
040900*     WHOLE 30-BYTE FIELD.  BLANK KEYWORD DEFAULTS TO 'ERROR'
041000*     PER QA-0183 - THE OPERATOR IS ASSUMED TO WANT THE ERROR
041100*     COUNT WHEN NO KEYWORD WAS TYPED ON SYSIN.
041200     IF WS-PARM-KEYWORD-1ST-CHAR = SPACE
041300         MOVE 'ERROR' TO WS-PARM-KEYWORD-TEXT.
041400     PERFORM 010-BEGIN-CALC-KEYWORD-LENGTH
041500         THRU 010-END-CALC-KEYWORD-LENGTH.
041600     ACCEPT WS-PARM-TOP-N FROM SYSIN.
041700*     ZERO ON THE TOP-N PARM MEANS THE OPERATOR ACCEPTED THE
041800*     DEFAULT ON THE JCL PROMPT SCREEN - QA-0266 SETS IT TO 3.
041900     IF WS-PARM-TOP-N = ZEROES
042000         MOVE CTE-03 TO WS-PARM-TOP-N.
042100     MOVE ZERO TO CNT-KEYWORD.
042200*     WS-LOGFILE-EOF-SWITCH IS RESET HERE ONCE, THEN AGAIN AT THE
042300*     TOP OF EACH OF THE THREE READ PASSES BELOW - EACH PASS
042400*     OPENS AND CLOSES LOGFILE ON ITS OWN.
042500     MOVE SPACE TO WS-LOGFILE-EOF-SWITCH.
042600 000-END-INITIALIZE-PROGRAM.
042700     EXIT.
042800 
042900* 010 - FINDS THE LENGTH OF THE KEYWORD TEXT BY SCANNING BACK
043000* FROM THE RIGHT FOR THE FIRST NON-BLANK BYTE.  NO INTRINSIC
043100* FUNCTION IS USED - QA STANDARDS DO NOT PERMIT THEM ON THIS
043200* PLATFORM (SEE 1994 OPEN SYSTEMS PORT REVIEW NOTE ABOVE).
043300 010-BEGIN-CALC-KEYWORD-LENGTH.
043400*     WS-SCAN-POS STARTS AT THE FULL 30-BYTE WIDTH OF THE PARM
043500*     AND WALKS LEFT ONE BYTE AT A TIME.
043600     MOVE CTE-30 TO WS-SCAN-POS.
043700     MOVE ZERO TO WS-PARM-KEYWORD-LEN.
043800 010-SCAN-BACKWARD.
043900*     REACHING POSITION ZERO WITH NOTHING FOUND MEANS THE WHOLE
044000*     FIELD IS BLANK - LEN STAYS ZERO AND THE CALLER TREATS THAT
044100*     THE SAME AS A ZERO-LENGTH MATCH.
044200     IF WS-SCAN-POS = ZERO
044300         GO TO 010-END-CALC-KEYWORD-LENGTH.
044400*     FIRST NON-BLANK BYTE FOUND SCANNING RIGHT-TO-LEFT IS THE
044500*     LENGTH OF THE TRIMMED KEYWORD.
044600     IF WS-PARM-KEYWORD-TEXT (WS-SCAN-POS:1) NOT = SPACE
044700         MOVE WS-SCAN-POS TO WS-PARM-KEYWORD-LEN
044800         GO TO 010-END-CALC-KEYWORD-LENGTH.
044900     SUBTRACT 1 FROM WS-SCAN-POS.
045000     GO TO 010-SCAN-BACKWARD.
045100 010-END-CALC-KEYWORD-LENGTH.
045200     EXIT.
045300 
045400* 050 - USAGE MESSAGE WHEN THE LOGFILE NAME PARAMETER IS
045500* MISSING.  ADDED PER QA-0106, 04/02/87.
045600 050-BEGIN-SHOW-USAGE-MESSAGE.
045700*     THIS PARAGRAPH NEVER OPENS LOGFILE - THE CALLER (MAIN-PARA)
045800*     ALREADY DETERMINED THE NAME PARM WAS BLANK BEFORE COMING
045900*     HERE, SO THERE IS NOTHING TO CLOSE ON THE WAY OUT EITHER.
046000     DISPLAY WS-REPORT-USAGE-LINE.
046100 050-END-SHOW-USAGE-MESSAGE.
046200     EXIT.
046300 
046400* 100/110 - KEYWORD-COUNT.  OPENS THE LOGFILE, READS TO END,
046500* AND TALLIES EVERY LINE CONTAINING THE KEYWORD SUBSTRING.
046600* CASE-SENSITIVE PER QA-0121 - NO CASE FOLDING IS PERFORMED.
046700 100-BEGIN-COUNT-KEYWORD-OCCURS.
046800*     FIRST OF THE THREE OPENS OF LOGFILE THIS RUN - CLOSED AGAIN
046900*     AT 110 BEFORE THE SEVERITY PASS OPENS IT A SECOND TIME.
047000     MOVE SPACE TO WS-LOGFILE-EOF-SWITCH.
047100     OPEN INPUT LOGFILE.
047200 100-READ-KEYWORD-LOOP.
047300*     NOTE-AT-END/AT-END READ IS THE SAME PATTERN CARSLSRP USES -
047400*     THE LOOP FALLS OUT THROUGH THE GO TO ON END OF FILE RATHER
047500*     THAN A PERFORM ... UNTIL TEST AT THE TOP.
047600     READ LOGFILE
047700         AT END
047800             MOVE 'Y' TO WS-LOGFILE-EOF-SWITCH
047900             GO TO 110-END-READ-FOR-KEYWORD
048000         NOT AT END
048100             PERFORM 190-BEGIN-TRACE-LOG-LINE
048200                 THRU 190-END-TRACE-LOG-LINE
048300             PERFORM 105-BEGIN-TEST-ONE-LINE
048400                 THRU 105-END-TEST-ONE-LINE.
048500     GO TO 100-READ-KEYWORD-LOOP.
048600 105-BEGIN-TEST-ONE-LINE.
048700*     WS-KEYWORD-TEST-COUNT IS A THROWAWAY TALLY - ONLY WHETHER
048800*     IT IS GREATER THAN ZERO MATTERS, NOT HOW MANY TIMES THE
048900*     KEYWORD APPEARS WITHIN A SINGLE LINE (QA-0121: ONE HIT
049000*     PER LINE, NOT ONE HIT PER OCCURRENCE).
049100     MOVE ZERO TO WS-KEYWORD-TEST-COUNT.
049200     INSPECT F-LOG-LINE-TEXT
049300         TALLYING WS-KEYWORD-TEST-COUNT
049400         FOR ALL WS-PARM-KEYWORD-TEXT (1:WS-PARM-KEYWORD-LEN).
049500     IF WS-KEYWORD-TEST-COUNT > ZERO
049600         ADD 1 TO CNT-KEYWORD.
049700 105-END-TEST-ONE-LINE.
049800     EXIT.
049900 110-END-READ-FOR-KEYWORD.
050000*     CLOSE HERE, NOT IN MAIN-PARA - EACH OF THE THREE PASS
050100*     PARAGRAPHS OWNS ITS OWN OPEN/CLOSE PAIR.
050200     CLOSE LOGFILE.
050300     EXIT.
050400 
050500* 190 - DUMP-REVIEW TRACE HOOK.  WHEN THE JOB IS SUBMITTED WITH
050600* UPSI BIT 0 SET ON, ECHOES THE LEAD TOKEN OF EVERY LINE READ
050700* SO OPERATIONS CAN MATCH A REPORT COUNT BACK TO SOURCE LINES
050800* ON A DUMP REVIEW.  ADDED PER QA-0220, 05/30/90.
050900 190-BEGIN-TRACE-LOG-LINE.
051000*     WS-TRACE-ON IS THE 88-LEVEL DRIVEN BY THE UPSI-0 STATUS IN
051100*     SPECIAL-NAMES - WHEN OFF (THE NORMAL CASE) THIS PARAGRAPH
051200*     IS A NO-OP AND ADDS NO MEASURABLE COST TO THE READ LOOP.
051300     IF WS-TRACE-ON
051400         DISPLAY 'TRC: ' F-LOG-LINE-LEAD-TOKEN
051500     END-IF.
051600 190-END-TRACE-LOG-LINE.
051700     EXIT.
051800 
051900* 200/210/220 - SEVERITY-SUMMARY.  EACH LINE IS TESTED IN THE
052000* FIXED PRIORITY ORDER DEBUG/INFO/WARNING/ERROR/CRITICAL AND
052100* CLASSIFIED UNDER THE FIRST TOKEN THAT HITS - NO LINE EVER
052200* BUMPS TWO COUNTERS.  CORRECTED PRIORITY ORDER PER QA-0301.
052300 200-BEGIN-SUMMARIZE-SEVERITY.
052400*     ALL SIX BUCKETS ARE ZEROED HERE, NOT JUST AT PROGRAM START -
052500*     IF A FUTURE CHANGE EVER LOOPS THIS PARAGRAPH FOR MULTIPLE
052600*     FILES IN ONE RUN, THE COUNTERS MUST NOT CARRY OVER.
052700     MOVE ZERO TO CNT-DEBUG.
052800     MOVE ZERO TO CNT-INFO.
052900     MOVE ZERO TO CNT-WARNING.
053000     MOVE ZERO TO CNT-ERROR.
053100     MOVE ZERO TO CNT-CRITICAL.
053200     MOVE ZERO TO CNT-OTHER.
053300     MOVE SPACE TO WS-LOGFILE-EOF-SWITCH.
053400     OPEN INPUT LOGFILE.
053500 200-READ-SEVERITY-LOOP.
053600*     SAME READ/AT-END/GO-TO SHAPE AS 100-READ-KEYWORD-LOOP ABOVE -
053700*     NO TRACE CALL HERE SINCE THE UPSI-0 HOOK ONLY NEEDS TO FIRE
053800*     ONCE PER LINE PER RUN, AND THE KEYWORD PASS ALREADY DOES IT.
053900     READ LOGFILE
054000         AT END
054100             MOVE 'Y' TO WS-LOGFILE-EOF-SWITCH
054200             GO TO 210-END-READ-FOR-SEVERITY
054300         NOT AT END
054400             PERFORM 220-BEGIN-CLASSIFY-SEVERITY
054500                 THRU 220-END-CLASSIFY-SEVERITY.
054600     GO TO 200-READ-SEVERITY-LOOP.
054700 210-END-READ-FOR-SEVERITY.
054800*     SECOND OF THE THREE OPEN/CLOSE PAIRS - SEE THE DESIGN NOTES
054900*     AT THE TOP OF THE PROGRAM FOR WHY THIS IS NOT COMBINED WITH
055000*     THE KEYWORD PASS.
055100     CLOSE LOGFILE.
055200     EXIT.
055300 
055400* 220 - ONE HIT SWITCH PER SEVERITY WORD, THEN A SINGLE EVALUATE
055500* TRUE IN THE FIXED QA-0301 PRIORITY ORDER.  EVALUATING THE HIT
055600* SWITCHES RATHER THAN RE-SCANNING THE LINE PER WHEN CLAUSE KEEPS
055700* THIS TO ONE PASS OF INSPECT PER SEVERITY WORD, NOT PER BRANCH.
055800 220-BEGIN-CLASSIFY-SEVERITY.
055900     MOVE ZERO TO WS-HIT-DEBUG    WS-HIT-INFO
056000                  WS-HIT-WARNING  WS-HIT-ERROR
056100                  WS-HIT-CRITICAL.
056200     INSPECT F-LOG-LINE-TEXT TALLYING WS-HIT-DEBUG
056300         FOR ALL "DEBUG".
056400     INSPECT F-LOG-LINE-TEXT TALLYING WS-HIT-INFO
056500         FOR ALL "INFO".
056600     INSPECT F-LOG-LINE-TEXT TALLYING WS-HIT-WARNING
056700         FOR ALL "WARNING".
056800     INSPECT F-LOG-LINE-TEXT TALLYING WS-HIT-ERROR
056900         FOR ALL "ERROR".
057000     INSPECT F-LOG-LINE-TEXT TALLYING WS-HIT-CRITICAL
057100         FOR ALL "CRITICAL".
057200*     ORDER OF THE WHEN CLAUSES IS THE RULE ITSELF - DEBUG WINS
057300*     OVER INFO, INFO OVER WARNING, AND SO ON, WHEN A LINE
057400*     HAPPENS TO CONTAIN MORE THAN ONE SEVERITY WORD.  A LINE
057500*     MATCHING NONE OF THE FIVE FALLS TO OTHER.
057600     EVALUATE TRUE
057700         WHEN WS-HIT-DEBUG > ZERO
057800             ADD 1 TO CNT-DEBUG
057900         WHEN WS-HIT-INFO > ZERO
058000             ADD 1 TO CNT-INFO
058100         WHEN WS-HIT-WARNING > ZERO
058200             ADD 1 TO CNT-WARNING
058300         WHEN WS-HIT-ERROR > ZERO
058400             ADD 1 TO CNT-ERROR
058500         WHEN WS-HIT-CRITICAL > ZERO
058600             ADD 1 TO CNT-CRITICAL
058700         WHEN OTHER
058800             ADD 1 TO CNT-OTHER
058900     END-EVALUATE.
059000 220-END-CLASSIFY-SEVERITY.
059100     EXIT.
059200 
059300* 300/310/320 - MESSAGE-GROUPING.  THE FULL LINE TEXT IS THE
059400* GROUP KEY.  THE TABLE IS SEARCHED SEQUENTIALLY (SEE SEARCHER
059500* FOR THE ORIGINAL SHOP SEARCH IDIOM) - NOT SEARCH ALL, SINCE
059600* THE TABLE IS BUILT IN ENCOUNTER ORDER, NOT SORTED, UNTIL 400.
059700 300-BEGIN-GROUP-MESSAGES.
059800     MOVE ZERO TO WS-MSG-GROUP-COUNT.
059900     MOVE SPACE TO WS-MSG-OVERFLOW-SWITCH.
060000     MOVE SPACE TO WS-LOGFILE-EOF-SWITCH.
060100     OPEN INPUT LOGFILE.
060200 300-READ-GROUPING-LOOP.
060300*     THIRD AND LAST FULL PASS OF LOGFILE THIS RUN - SAME READ/
060400*     AT-END SHAPE AS THE TWO LOOPS ABOVE IT.
060500     READ LOGFILE
060600         AT END
060700             MOVE 'Y' TO WS-LOGFILE-EOF-SWITCH
060800             GO TO 310-END-READ-FOR-GROUPING
060900         NOT AT END
061000             PERFORM 320-BEGIN-FIND-OR-ADD-GROUP
061100                 THRU 320-END-FIND-OR-ADD-GROUP.
061200     GO TO 300-READ-GROUPING-LOOP.
061300 310-END-READ-FOR-GROUPING.
061400*     THIRD AND LAST CLOSE - THE FULL DISTINCT-LINE TABLE IS NOW
061500*     BUILT AND READY FOR THE SORT IN PARAGRAPH 400.
061600     CLOSE LOGFILE.
061700     EXIT.
061800 
061900* 320 - FOR EACH LINE READ, LOOK FOR AN EXISTING TABLE ENTRY
062000* WITH THE IDENTICAL FULL LINE TEXT (TRAILING BLANKS INCLUDED IN
062100* THE COMPARE, BUT NEVER SIGNIFICANT SINCE F-LOG-LINE-TEXT IS A
062200* FIXED PIC X(132) FIELD - SHORT LINES ARE ALREADY SPACE-FILLED
062300* ON READ).  A ZERO-ENTRY TABLE SKIPS THE SEARCH ENTIRELY SINCE
062400* SEARCH ON AN EMPTY OCCURS IS UNDEFINED ON THIS COMPILER.
062500 320-BEGIN-FIND-OR-ADD-GROUP.
062600     MOVE SPACE TO WS-MSG-GROUP-FOUND-SWITCH.
062700     IF WS-MSG-GROUP-COUNT = ZERO
062800         GO TO 320-TRY-ADD-GROUP.
062900     SET IDX-MSG-GROUP TO 1.
063000*     NEXT SENTENCE ON THE SEARCH'S AT END PHRASE IS DELIBERATE -
063100*     IT FALLS THROUGH TO THE IF BELOW RATHER THAN JUMPING, SO
063200*     THE 'NOT FOUND' CASE AND THE 'FOUND' CASE BOTH FLOW INTO
063300*     THE SAME NEXT STATEMENT.
063400     SEARCH WS-MSG-GROUP-ENTRY VARYING IDX-MSG-GROUP
063500         AT END
063600             NEXT SENTENCE
063700         WHEN WS-GRP-TEXT (IDX-MSG-GROUP) = F-LOG-LINE-TEXT
063800             ADD 1 TO WS-GRP-COUNT (IDX-MSG-GROUP)
063900             MOVE 'Y' TO WS-MSG-GROUP-FOUND-SWITCH
064000     END-SEARCH.
064100     IF SW-MSG-GROUP-FOUND-Y
064200         GO TO 320-END-FIND-OR-ADD-GROUP.
064300 320-TRY-ADD-GROUP.
064400*     TABLE IS FULL AT CTE-MSG-TABLE-MAX (100) DISTINCT LINES -
064500*     RATHER THAN ABEND, THE OVERFLOW SWITCH IS SET AND THE LINE
064600*     IS SIMPLY NOT COUNTED FURTHER.  530 PRINTS THE WARNING.
064700     IF WS-MSG-GROUP-COUNT NOT < CTE-MSG-TABLE-MAX
064800         MOVE 'Y' TO WS-MSG-OVERFLOW-SWITCH
064900         GO TO 320-END-FIND-OR-ADD-GROUP.
065000     ADD 1 TO WS-MSG-GROUP-COUNT.
065100     SET IDX-MSG-GROUP TO WS-MSG-GROUP-COUNT.
065200     MOVE F-LOG-LINE-TEXT TO WS-GRP-TEXT (IDX-MSG-GROUP).
065300     MOVE 1 TO WS-GRP-COUNT (IDX-MSG-GROUP).
065400 320-END-FIND-OR-ADD-GROUP.
065500     EXIT.
065600 
065700* 400/410/420 - DESCENDING BUBBLE-COMPARE SORT OF THE MESSAGE
065800* TABLE BY GRP-COUNT.  MODELED ON SEARCHER.CBL'S BUBBLESORT -
065900* STRICT '<' ON THE SWAP TEST KEEPS TIES IN ENCOUNTER ORDER
066000* (MADE STABLE PER QA-0248, 10/14/91).
066100 400-BEGIN-SORT-MESSAGE-GROUPS.
066200*     A ONE-ENTRY (OR EMPTY) TABLE IS ALREADY SORTED - SKIP THE
066300*     BUBBLE PASSES OUTRIGHT RATHER THAN LETTING THE VARYING
066400*     RANGES RUN WITH SUBSCRIPTS OF ZERO OR ONE.
066500     IF WS-MSG-GROUP-COUNT < 2
066600         GO TO 400-END-SORT-MESSAGE-GROUPS.
066700*     OUTER PASS RUNS ONE FEWER TIME THAN THE TABLE HAS ENTRIES -
066800*     A CLASSIC BUBBLE SORT, NOT SHORT-CIRCUITED ON AN EARLY
066900*     ALL-IN-ORDER PASS (THE TABLE IS AT MOST 100 ENTRIES, SO THE
067000*     O(N SQUARED) COST IS ACCEPTABLE - SEE SEARCHER.CBL).
067100     PERFORM 410-BEGIN-BUBBLE-OUTER-PASS
067200         THRU 410-END-BUBBLE-OUTER-PASS
067300         VARYING IDX-MSG-GROUP FROM 1 BY 1
067400         UNTIL IDX-MSG-GROUP NOT < WS-MSG-GROUP-COUNT.
067500 400-END-SORT-MESSAGE-GROUPS.
067600     EXIT.
067700 
067800* 410 - ONE FULL INNER SWEEP OF THE TABLE, COMPARING EACH ADJACENT
067900* PAIR.  IDX-MSG-GROUP-2 IS A SEPARATE INDEX FROM THE OUTER
068000* IDX-MSG-GROUP SO THE TWO PERFORM RANGES DO NOT COLLIDE.
068100 410-BEGIN-BUBBLE-OUTER-PASS.
068200     PERFORM 420-BEGIN-BUBBLE-INNER-COMPARE
068300         THRU 420-END-EXCHANGE-GROUP-ENTRIES
068400         VARYING IDX-MSG-GROUP-2 FROM 1 BY 1
068500         UNTIL IDX-MSG-GROUP-2 NOT < WS-MSG-GROUP-COUNT.
068600 410-END-BUBBLE-OUTER-PASS.
068700     EXIT.
068800 
068900* 420 - COMPARE-AND-EXCHANGE STEP.  STRICT '<' (NOT '<=') ON THE
069000* SWAP TEST IS THE WHOLE STABILITY RULE FROM QA-0248 - TWO GROUPS
069100* TIED ON GRP-COUNT NEVER TRADE PLACES, SO THE ONE ENCOUNTERED
069200* FIRST IN THE LOGFILE STAYS AHEAD OF THE OTHER IN THE REPORT.
069300* WS-MSG-SWAP-TEXT/WS-MSG-SWAP-COUNT (WS-MSG-SWAP-AREA) HOLD THE
069400* ENTRY BEING DISPLACED WHILE THE EXCHANGE IS IN PROGRESS.
069500 420-BEGIN-BUBBLE-INNER-COMPARE.
069600     IF WS-GRP-COUNT (IDX-MSG-GROUP-2) <
069700        WS-GRP-COUNT (IDX-MSG-GROUP-2 + 1)
069800         MOVE WS-GRP-TEXT  (IDX-MSG-GROUP-2)   TO WS-MSG-SWAP-TEXT
069900         MOVE WS-GRP-COUNT (IDX-MSG-GROUP-2)   TO WS-MSG-SWAP-COUNT
070000         MOVE WS-GRP-TEXT  (IDX-MSG-GROUP-2 + 1)
070100                                        TO WS-GRP-TEXT (IDX-MSG-GROUP-2)
070200         MOVE WS-GRP-COUNT (IDX-MSG-GROUP-2 + 1)
070300                                       TO WS-GRP-COUNT (IDX-MSG-GROUP-2)
070400         MOVE WS-MSG-SWAP-TEXT  TO WS-GRP-TEXT  (IDX-MSG-GROUP-2 + 1)
070500         MOVE WS-MSG-SWAP-COUNT TO WS-GRP-COUNT (IDX-MSG-GROUP-2 + 1).
070600 420-END-EXCHANGE-GROUP-ENTRIES.
070700     EXIT.
070800 
070900* 500 - PRINTS THE THREE ANALYSIS BLOCKS IN THE ORDER REQUIRED
071000* BY THE OPERATIONS DESK - KEYWORD TOTAL, SEVERITY SUMMARY,
071100* TOP MESSAGES.  REPORT IS DISPLAYED TO SYSOUT, PER SHOP
071200* CONVENTION (SEE CARSLSRP HEADING/DETAIL LINES).
071300 500-BEGIN-PRINT-ANALYSIS-REPORT.
071400*     ONE BLANK LINE SEPARATES EACH OF THE THREE BLOCKS - THIS IS
071500*     THE ONLY SPACING RULE IN THE WHOLE REPORT (SEE SPEC SAMPLE
071600*     OUTPUT).  NO PAGE-EJECT OR TOP-OF-FORM IS USED SINCE THE
071700*     REPORT IS DISPLAYED TO SYSOUT, NOT A PRINTER FILE.
071800     PERFORM 510-BEGIN-PRINT-KEYWORD-BLOCK
071900         THRU 510-END-PRINT-KEYWORD-BLOCK.
072000     DISPLAY WS-REPORT-BLANK-LINE.
072100     PERFORM 520-BEGIN-PRINT-SEVERITY-BLOCK
072200         THRU 520-END-PRINT-SEVERITY-BLOCK.
072300     DISPLAY WS-REPORT-BLANK-LINE.
072400     PERFORM 530-BEGIN-PRINT-TOPMSG-BLOCK
072500         THRU 530-END-PRINT-TOPMSG-BLOCK.
072600 500-END-PRINT-ANALYSIS-REPORT.
072700     EXIT.
072800 
072900* 510 - THE KEYWORD-COUNT LINE.  BUILT WITH STRING RATHER THAN A
073000* FIXED PICTURE BECAUSE THE KEYWORD TEXT ITSELF IS VARIABLE
073100* LENGTH (WS-PARM-KEYWORD-LEN, SET BACK IN PARAGRAPH 010) AND IS
073200* QUOTED WITH APOSTROPHES IN THE SAMPLE REPORT TEXT.
073300 510-BEGIN-PRINT-KEYWORD-BLOCK.
073400     MOVE CNT-KEYWORD TO WS-KEYWORD-COUNT-EDIT.
073500     STRING "Total '" DELIMITED BY SIZE
073600            WS-PARM-KEYWORD-TEXT (1:WS-PARM-KEYWORD-LEN)
073700                                 DELIMITED BY SIZE
073800            "' occurrences: "    DELIMITED BY SIZE
073900            WS-KEYWORD-COUNT-EDIT DELIMITED BY SIZE
074000            INTO REPORT-KEYWORD-TEXT.
074100     DISPLAY WS-REPORT-KEYWORD-LINE.
074200 510-END-PRINT-KEYWORD-BLOCK.
074300     EXIT.
074400 
074500* 520 - SEVERITY-SUMMARY BLOCK.  SIX DETAIL LINES PRINT IN THE
074600* FIXED DEBUG/INFO/WARNING/ERROR/CRITICAL/OTHER ORDER REGARDLESS
074700* OF COUNT, INCLUDING ZERO-COUNT SEVERITIES - THE OPERATIONS
074800* DESK WANTS ALL SIX LINES EVERY RUN FOR A CONSISTENT PAGE SHAPE.
074900 520-BEGIN-PRINT-SEVERITY-BLOCK.
075000     DISPLAY WS-REPORT-SEV-HEADING-LINE.
075100*     EACH LABEL/COUNT PAIR IS LOADED INTO THE SAME REUSABLE
075200*     DETAIL-LINE RECORD AND DISPLAYED BEFORE THE NEXT PAIR IS
075300*     LOADED - SIX SEPARATE DISPLAYS, NOT AN OCCURS TABLE, SINCE
075400*     THE SIX SEVERITY LABELS ARE FIXED AND WILL NEVER VARY.
075500     MOVE "DEBUG"    TO RPT-SEV-LABEL.
075600     MOVE CNT-DEBUG  TO RPT-SEV-COUNT.
075700     DISPLAY WS-REPORT-SEV-DETAIL-LINE.
075800     MOVE "INFO"     TO RPT-SEV-LABEL.
075900     MOVE CNT-INFO   TO RPT-SEV-COUNT.
076000     DISPLAY WS-REPORT-SEV-DETAIL-LINE.
076100     MOVE "WARNING"  TO RPT-SEV-LABEL.
076200     MOVE CNT-WARNING TO RPT-SEV-COUNT.
076300     DISPLAY WS-REPORT-SEV-DETAIL-LINE.
076400     MOVE "ERROR"    TO RPT-SEV-LABEL.
076500     MOVE CNT-ERROR  TO RPT-SEV-COUNT.
076600     DISPLAY WS-REPORT-SEV-DETAIL-LINE.
076700     MOVE "CRITICAL" TO RPT-SEV-LABEL.
076800     MOVE CNT-CRITICAL TO RPT-SEV-COUNT.
076900     DISPLAY WS-REPORT-SEV-DETAIL-LINE.
077000*     OTHER IS PRINTED LAST EVEN THOUGH IT IS NOT A REAL
077100*     SEVERITY WORD - IT CATCHES LINES THAT MATCHED NONE OF THE
077200*     FIVE KEYWORDS IN 220, SO OPERATIONS CAN SEE AT A GLANCE
077300*     HOW MANY LINES WERE UNCLASSIFIED.
077400     MOVE "OTHER"    TO RPT-SEV-LABEL.
077500     MOVE CNT-OTHER  TO RPT-SEV-COUNT.
077600     DISPLAY WS-REPORT-SEV-DETAIL-LINE.
077700 520-END-PRINT-SEVERITY-BLOCK.
077800     EXIT.
077900 
078000* 530 - PRINTS UP TO WS-PARM-TOP-N GROUPS, MOST FREQUENT FIRST.
078100* IF FEWER THAN TOP-N DISTINCT LINES EXIST, PRINTS THEM ALL
078200* (WS-MSG-GROUP-COUNT CAPS THE LOOP).  OVERFLOW WARNING ADDED
078300* PER QA-0177, 09/23/88.
078400 530-BEGIN-PRINT-TOPMSG-BLOCK.
078500     DISPLAY WS-REPORT-TOPMSG-HEADING-LINE.
078600     MOVE WS-PARM-TOP-N TO WS-TOPMSG-LIMIT.
078700     IF WS-TOPMSG-LIMIT > WS-MSG-GROUP-COUNT
078800         MOVE WS-MSG-GROUP-COUNT TO WS-TOPMSG-LIMIT.
078900*     TOPMSG-LIMIT IS TOP-N CLAMPED TO THE ACTUAL NUMBER OF
079000*     DISTINCT LINES ON HAND - ASKING FOR TOP 10 WHEN ONLY 4
079100*     DISTINCT LINES EXIST PRINTS ALL 4, NOT 10 BLANK ENTRIES.
079200     IF WS-TOPMSG-LIMIT = ZERO
079300         GO TO 530-CHECK-OVERFLOW.
079400     PERFORM 540-BEGIN-PRINT-ONE-TOPMSG
079500         THRU 540-END-PRINT-ONE-TOPMSG
079600         VARYING IDX-MSG-GROUP FROM 1 BY 1
079700         UNTIL IDX-MSG-GROUP > WS-TOPMSG-LIMIT.
079800 530-CHECK-OVERFLOW.
079900*     SW-MSG-OVERFLOW-Y IS THE 88 ON WS-MSG-OVERFLOW-SWITCH, SET
080000*     BACK IN 320 IF THE 100-ENTRY TABLE FILLED DURING GROUPING -
080100*     THE WARNING PRINTS AFTER THE TOP-N LIST, NOT BEFORE IT.
080200     IF SW-MSG-OVERFLOW-Y
080300         DISPLAY WS-REPORT-OVERFLOW-WARN-LINE.
080400 530-END-PRINT-TOPMSG-BLOCK.
080500     EXIT.
080600 
080700* 540 - ONE DETAIL LINE PER TOP-N ENTRY, IN THE DESCENDING ORDER
080800* LEFT BY THE 400/410/420 SORT - THIS PARAGRAPH DOES NOT RE-SORT
080900* OR FILTER, IT ONLY MOVES AND DISPLAYS.
081000 540-BEGIN-PRINT-ONE-TOPMSG.
081100     MOVE WS-GRP-COUNT (IDX-MSG-GROUP) TO RPT-TOPMSG-COUNT.
081200     MOVE WS-GRP-TEXT  (IDX-MSG-GROUP) TO RPT-TOPMSG-TEXT.
081300     DISPLAY WS-REPORT-TOPMSG-DETAIL-LINE.
081400 540-END-PRINT-ONE-TOPMSG.
081500     EXIT.
081600 
081700* 999 - ABEND AND NORMAL END-OF-JOB.  999-ABEND-PROGRAM IS REACHED
081800* ONLY FROM THE DECLARATIVES ON A LOGFILE I/O ERROR AND SETS A
081900* NONZERO RETURN-CODE SO THE JCL STEP SHOWS A CONDITION CODE
082000* FAILURE; 999-END-PROGRAM IS THE NORMAL, CLEAN END OF THE JOB.
082100 999-ABEND-PROGRAM.
082200     DISPLAY 'LOGANLRP - ABNORMAL TERMINATION.'.
082300     MOVE 16 TO RETURN-CODE.
082400     STOP RUN.
082500 999-END-PROGRAM.
082600     STOP RUN.
082700 
082800*****************************************************************
082900* OPERATIONS NOTES - APPENDED 08/19/09, RGO.
083000*   RUN JCL/SHELL PARM ORDER ON SYSIN, ONE VALUE PER LINE:
083100*     1. LOGFILE NAME  (REQUIRED - BLANK DRIVES USAGE MESSAGE)
083200*     2. KEYWORD TEXT  (OPTIONAL - BLANK DEFAULTS TO 'ERROR')
083300*     3. TOP-N         (OPTIONAL - BLANK/ZERO DEFAULTS TO 3)
083400*   A NONZERO RETURN-CODE (16) MEANS THE LOGFILE COULD NOT BE
083500*   OPENED OR READ - CHECK THE FILE STATUS DISPLAYED ON SYSOUT
083600*   AGAINST THE STANDARD FILE-STATUS TABLE BEFORE CALLING THE
083700*   ON-CALL PROGRAMMER.
083800*****************************************************************
083900 
084000 END PROGRAM LogAnlRp.
